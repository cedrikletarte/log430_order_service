000100*****************************************************************
000110*	(c) 2003 CENTRAL SECURITIES DATA CENTER.  ALL RIGHTS RESERVED.
000120*
000130* #ident	"@(#) apps/ORDRBOOK/ORDCMPSR.cbl	$Revision: 1.6 $"
000140* static	char	sccsid = "ORDCMPSR $Revision: 1.6 $";
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    ORDCMPSR.
000180 AUTHOR.        R J HALVERSEN.
000190 INSTALLATION.  CENTRAL SECURITIES DATA CENTER.
000200 DATE-WRITTEN.  04/04/89.
000210 DATE-COMPILED.
000220 SECURITY.      PROPRIETARY - INTERNAL USE ONLY.
000230*****************************************************************
000240*    ORDCMPSR  --  ORDER COMPENSATION / ROLLBACK SERVER
000250*
000260*    READS ONE MATCH-FAILED-EVENT AT A TIME, LOOKS UP THE ORDER
000270*    BY KEY, FORCES ITS STATUS TO REJECTED, COMPUTES THE AMOUNT
000280*    TO RESTORE TO THE ORIGINATING WALLET, REWRITES THE ORDER-
000290*    MASTER ROW AND WRITES ONE ORDER-FAILED-EVENT FOR WALLET
000300*    RESTORATION POSTING.
000310*
000320*    CHANGE ACTIVITY
000330*    DATE      BY    TKT     DESCRIPTION
000340*    04/04/89  RJH   OB-016  ORIGINAL PROGRAM
000350*    07/16/89  RJH   OB-021  WALLET ID TAKEN FROM ORDER-MASTER,
000360*                            NOT FROM THE FAILURE EVENT
000370*    11/16/91  RJH   OB-063  DUPLICATE-COMPENSATION WARNING
000380*    06/26/94  DKP   OB-105  REWRITE IN PLACE OF DELETE/WRITE -
000390*                            ORDER ROWS ARE NEVER DELETED
000400*    02/08/99  DKP   OB-190  Y2K - SEE ORDREC COPYBOOK
000410*    09/23/03  MLT   OB-243  RESTATED FOR NEW ORDER BOOK LAYOUT
000411*    02/11/04  MLT   OB-249  FLD-TOTAL-AMOUNT NARROWED BACK TO
000412*                            9(9)V99 TO MATCH THE WALLET
000413*                            RESTORATION FEED'S OWN LAYOUT - SEE
000414*                            ORDFILSR OB-248 FOR THE SAME FIX ON
000415*                            THE FILL SIDE
000420*****************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  USL-486.
000460 OBJECT-COMPUTER.  USL-486.
000470 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ORDER-MASTER ASSIGN "ORDMAST.IT"
000520         ORGANIZATION INDEXED
000530         ACCESS DYNAMIC
000540         RECORD KEY ORD-ID
000550         STATUS WS-ORD-FILE-STATUS.
000560     SELECT MATCH-FAILED-EVENT-IN ASSIGN "MATFLD.DAT"
000570         ORGANIZATION SEQUENTIAL
000580         ACCESS SEQUENTIAL
000590         STATUS WS-MFL-FILE-STATUS.
000600     SELECT ORDER-FAILED-EVENT-OUT ASSIGN "ORDFLD.DAT"
000610         ORGANIZATION SEQUENTIAL
000620         ACCESS SEQUENTIAL
000630         STATUS WS-FLD-FILE-STATUS.
000640*
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  ORDER-MASTER
000680     RECORD CONTAINS 180 CHARACTERS.
000690     COPY ORDREC.
000700*
000710 FD  MATCH-FAILED-EVENT-IN
000720     RECORD CONTAINS 110 CHARACTERS.
000730 01  MATCH-FAILED-EVENT-TRAN.
000740     05  MFL-ORDER-ID                 PIC 9(9).
000750     05  MFL-STOCK-SYMBOL             PIC X(10).
000760     05  MFL-SIDE                     PIC X(4).
000770     05  MFL-LIMIT-PRICE              PIC 9(9)V99.
000780     05  MFL-QUANTITY                 PIC 9(9).
000790     05  MFL-REASON                   PIC X(60).
000800     05  FILLER                       PIC X(7).
000810*
000820 FD  ORDER-FAILED-EVENT-OUT
000830     RECORD CONTAINS 128 CHARACTERS.
000840 01  ORDER-FAILED-EVENT-REC.
000850     05  FLD-ORDER-ID                 PIC 9(9).
000860     05  FLD-WALLET-ID                PIC 9(9).
000870     05  FLD-SIDE                     PIC X(4).
000880     05  FLD-STOCK-SYMBOL             PIC X(10).
000890     05  FLD-QUANTITY                 PIC 9(9).
000900     05  FLD-LIMIT-PRICE              PIC 9(9)V99.
000910     05  FLD-TOTAL-AMOUNT             PIC 9(9)V99.
000920     05  FLD-REASON                   PIC X(60).
000930     05  FILLER                       PIC X(5).
000940*
000950 WORKING-STORAGE SECTION.
000960******************************************************
000970* FILE STATUS GROUPS - ONE PER FILE, SAME SHAPE AS THE
000980* STATUS-1/STATUS-2 PAIR THIS SHOP'S KEYED-READ PROGRAMS
000981* HAVE ALWAYS CARRIED.
000990******************************************************
001000 01  WS-ORD-FILE-STATUS.
001010     05  WS-ORD-STATUS-1              PIC X.
001020     05  WS-ORD-STATUS-2              PIC X.
001030 01  WS-MFL-FILE-STATUS.
001040     05  WS-MFL-STATUS-1              PIC X.
001050     05  WS-MFL-STATUS-2              PIC X.
001060 01  WS-FLD-FILE-STATUS.
001070     05  WS-FLD-STATUS-1              PIC X.
001080     05  WS-FLD-STATUS-2              PIC X.
001090******************************************************
001100* RUN SWITCHES AND COUNTERS
001110******************************************************
001120 01  WS-SWITCHES.
001130     05  WS-EOF-MFL-SW                PIC X(1) VALUE "N".
001140         88  WS-EOF-MFL                    VALUE "Y".
001150     05  WS-DUP-COMP-SW                PIC X(1) VALUE "N".
001160         88  WS-IS-DUP-COMP                VALUE "Y".
001170 01  WS-COUNTERS.
001180     05  WS-FAILURES-READ             PIC S9(9) COMP.
001190     05  WS-ORDERS-COMPENSATED        PIC S9(9) COMP.
001200     05  WS-DUPLICATE-COMP-WARNINGS   PIC S9(9) COMP.
001210******************************************************
001220* SYSTEM DATE/TIME - STAMPS ORD-LAST-MATCH-TS AND THE
001230* START/END LOG BANNER, BROKEN OUT THE SAME WAY AS
001240* ORDACPSR AND ORDFILSR.
001250******************************************************
001260 01  WS-SYSTEM-DATE                   PIC 9(8).
001270 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
001280     05  WS-CUR-YYYY                  PIC 9(4).
001290     05  WS-CUR-MM                    PIC 9(2).
001300     05  WS-CUR-DD                    PIC 9(2).
001310 01  WS-SYSTEM-TIME                   PIC 9(8).
001320 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
001330     05  WS-CUR-HH                    PIC 9(2).
001340     05  WS-CUR-MIN                   PIC 9(2).
001350     05  WS-CUR-SEC                   PIC 9(2).
001360     05  WS-CUR-HSEC                  PIC 9(2).
001370 01  WS-LAST-MATCH-TS                 PIC X(26).
001380 01  WS-LAST-MATCH-TS-R REDEFINES WS-LAST-MATCH-TS.
001390     05  WS-LMT-YYYY                  PIC 9(4).
001400     05  FILLER                       PIC X.
001410     05  WS-LMT-MM                    PIC 9(2).
001420     05  FILLER                       PIC X.
001430     05  WS-LMT-DD                    PIC 9(2).
001440     05  FILLER                       PIC X.
001450     05  WS-LMT-HH                    PIC 9(2).
001460     05  FILLER                       PIC X.
001470     05  WS-LMT-MIN                   PIC 9(2).
001480     05  FILLER                       PIC X.
001490     05  WS-LMT-SEC                   PIC 9(2).
001500     05  FILLER                       PIC X(7).
001501******************************************************
001502* FOUND/NOT-FOUND RESULT CONSTANTS - STANDALONE 77-LEVEL
001503* ITEMS, THE SAME FOUND/NOT-FOUND NAMING THIS SHOP'S KEYED-
001504* READ PARAGRAPHS HAVE LONG USED.  MOVED INTO WS-FIND-RESULT
001505* BY 3000-FIND-ORDER BELOW SO THE READ OUTCOME IS NAMED, NOT
001506* A BARE STATUS-1 COMPARE SCATTERED THROUGH THE PARAGRAPH.
001507******************************************************
001508 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
001509 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
001509 01  WS-FIND-RESULT                   PIC S9(9) COMP-5.
001510******************************************************
001520* LOG MESSAGE - THIS SHOP'S USUAL BANNER STYLE, SENT TO THE
001530* CONSOLE INSTEAD OF CALL "USERLOG".
001540******************************************************
001550 01  LOGMSG.
001560     05  FILLER                       PIC X(12) VALUE
001570         "ORDCMPSR =>".
001580     05  LOGMSG-TEXT                  PIC X(50).
001590*
001600 PROCEDURE DIVISION.
001610*
001620 0000-MAIN.
001630     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001640     PERFORM 0200-PROCESS-ONE-FAILURE THRU 0200-EXIT
001650         UNTIL WS-EOF-MFL.
001660     PERFORM 0900-TERMINATE THRU 0900-EXIT.
001670     STOP RUN.
001680*
001690 0100-INITIALIZE.
001700     MOVE "ORDCMPSR STARTED" TO LOGMSG-TEXT.
001710     DISPLAY LOGMSG.
001720     OPEN I-O ORDER-MASTER.
001730     IF WS-ORD-STATUS-1 NOT = "0"
001740         MOVE "ORDMAST OPEN FAILED - RUN ABORTED" TO LOGMSG-TEXT
001750         DISPLAY LOGMSG
001760         STOP RUN.
001770     OPEN INPUT MATCH-FAILED-EVENT-IN.
001780     OPEN OUTPUT ORDER-FAILED-EVENT-OUT.
001790     READ MATCH-FAILED-EVENT-IN
001800         AT END
001810             SET WS-EOF-MFL TO TRUE.
001820 0100-EXIT.
001830     EXIT.
001840*
001850 0200-PROCESS-ONE-FAILURE.
001860     ADD 1 TO WS-FAILURES-READ.
001870     PERFORM 3000-FIND-ORDER THRU 3000-EXIT.
001880     PERFORM 2000-COMPENSATE-ORDER THRU 2000-EXIT.
001890     READ MATCH-FAILED-EVENT-IN
001900         AT END
001910             SET WS-EOF-MFL TO TRUE.
001920 0200-EXIT.
001930     EXIT.
001940*
001950 0900-TERMINATE.
001960     CLOSE ORDER-MASTER
001970           MATCH-FAILED-EVENT-IN
001980           ORDER-FAILED-EVENT-OUT.
001990     MOVE "ORDCMPSR ENDED - SEE COUNTS BELOW" TO LOGMSG-TEXT.
002000     DISPLAY LOGMSG.
002010     DISPLAY "  FAILURES READ        = " WS-FAILURES-READ.
002020     DISPLAY "  ORDERS COMPENSATED   = " WS-ORDERS-COMPENSATED.
002030     DISPLAY "  DUP-COMP WARNINGS    = " WS-DUPLICATE-COMP-WARNINGS.
002040 0900-EXIT.
002050     EXIT.
002060*
002070*****************************************************************
002080*    3000-FIND-ORDER  --  KEYED LOOKUP OF ORDER-MASTER BY THE
002090*    ORDER ID CARRIED ON THE MATCH-FAILED EVENT.  A FAILURE
002100*    EVENT FOR AN ORDER THAT IS NOT ON FILE IS A BROKEN
002110*    TRANSACTION STREAM - THE RUN IS ABORTED RATHER THAN
002120*    SKIPPING THE RECORD.
002130*****************************************************************
002140 3000-FIND-ORDER.
002150     MOVE MFL-ORDER-ID TO ORD-ID.
002160     READ ORDER-MASTER.
002161     IF WS-ORD-STATUS-1 = "0"
002162         MOVE REC-FOUND TO WS-FIND-RESULT
002163     ELSE
002164         MOVE REC-NOT-FOUND TO WS-FIND-RESULT.
002170     IF WS-FIND-RESULT = REC-NOT-FOUND
002180         MOVE "ORDER NOT ON FILE FOR FAILURE - RUN ABORTED" TO
002190             LOGMSG-TEXT
002200         DISPLAY LOGMSG
002210         DISPLAY "  MFL-ORDER-ID = " MFL-ORDER-ID
002220         STOP RUN.
002230 3000-EXIT.
002240     EXIT.
002250*
002260*****************************************************************
002270*    2000-COMPENSATE-ORDER  --  FILL-FAILURE COMPENSATION
002280*    OB-063.  A NON-ACCEPTED ORDER IS COMPENSATED ANYWAY (NOT
002290*    AN ABORT) BUT IS FLAGGED BELOW AS A POSSIBLE DUPLICATE
002300*    COMPENSATION.  STATUS IS UNCONDITIONALLY FORCED TO
002310*    REJECTED.  RESTORATION AMOUNT USES THE PRICE CARRIED ON
002320*    THE INPUT EVENT, NOT A FRESH MARKET LOOKUP (OB-021).
002330*****************************************************************
002340 2000-COMPENSATE-ORDER.
002350     SET WS-IS-DUP-COMP TO FALSE.
002360     IF NOT ORD-STAT-ACCEPTED
002370         SET WS-IS-DUP-COMP TO TRUE
002380         SET ORD-DUP-COMP-YES TO TRUE
002390         ADD 1 TO WS-DUPLICATE-COMP-WARNINGS
002400         MOVE "POSSIBLE DUPLICATE COMPENSATION" TO LOGMSG-TEXT
002410         DISPLAY LOGMSG
002420         DISPLAY "  ORD-ID = " ORD-ID " ORD-STATUS = " ORD-STATUS.
002430     SET ORD-STAT-REJECTED TO TRUE.
002440     ADD 1 TO ORD-UPDATE-CNT.
002450     PERFORM 2100-REWRITE-ORDER-RECORD THRU 2100-EXIT.
002460     PERFORM 2200-BUILD-FAILED-EVENT THRU 2200-EXIT.
002470     ADD 1 TO WS-ORDERS-COMPENSATED.
002480 2000-EXIT.
002490     EXIT.
002500*
002510 2100-REWRITE-ORDER-RECORD.
002520     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
002530     ACCEPT WS-SYSTEM-TIME FROM TIME.
002540     MOVE WS-CUR-YYYY TO WS-LMT-YYYY.
002550     MOVE WS-CUR-MM TO WS-LMT-MM.
002560     MOVE WS-CUR-DD TO WS-LMT-DD.
002570     MOVE WS-CUR-HH TO WS-LMT-HH.
002580     MOVE WS-CUR-MIN TO WS-LMT-MIN.
002590     MOVE WS-CUR-SEC TO WS-LMT-SEC.
002600     MOVE WS-LAST-MATCH-TS TO ORD-LAST-MATCH-TS.
002610     REWRITE ORDER-RECORD.
002620     IF WS-ORD-STATUS-1 NOT = "0"
002630         MOVE "ORDMAST REWRITE FAILED - RUN ABORTED" TO
002640             LOGMSG-TEXT
002650         DISPLAY LOGMSG
002660         STOP RUN.
002670 2100-EXIT.
002680     EXIT.
002690*
002700 2200-BUILD-FAILED-EVENT.
002710     MOVE MFL-ORDER-ID TO FLD-ORDER-ID.
002720     MOVE ORD-WALLET-ID TO FLD-WALLET-ID.
002730     MOVE MFL-SIDE TO FLD-SIDE.
002740     MOVE MFL-STOCK-SYMBOL TO FLD-STOCK-SYMBOL.
002750     MOVE MFL-QUANTITY TO FLD-QUANTITY.
002760     MOVE MFL-LIMIT-PRICE TO FLD-LIMIT-PRICE.
002770     COMPUTE FLD-TOTAL-AMOUNT ROUNDED =
002780         MFL-QUANTITY * MFL-LIMIT-PRICE.
002790     MOVE MFL-REASON TO FLD-REASON.
002800     WRITE ORDER-FAILED-EVENT-REC.
002810 2200-EXIT.
002820     EXIT.
