000100*****************************************************************
000110*	(c) 2003 CENTRAL SECURITIES DATA CENTER.  ALL RIGHTS RESERVED.
000120*
000130* #ident	"@(#) apps/ORDRBOOK/ORDFILSR.cbl	$Revision: 1.7 $"
000140* static	char	sccsid = "ORDFILSR $Revision: 1.7 $";
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    ORDFILSR.
000180 AUTHOR.        R J HALVERSEN.
000190 INSTALLATION.  CENTRAL SECURITIES DATA CENTER.
000200 DATE-WRITTEN.  03/21/89.
000210 DATE-COMPILED.
000220 SECURITY.      PROPRIETARY - INTERNAL USE ONLY.
000230*****************************************************************
000240*    ORDFILSR  --  ORDER FILL / EXECUTION POSTING SERVER
000250*
000260*    READS ONE MATCH-EVENT AT A TIME (ONE PER SIDE OF A MATCH -
000270*    BUY LEG AND SELL LEG ARE TWO SEPARATE RECORDS, EACH RUN
000280*    THROUGH THE SAME PARAGRAPH), LOOKS UP THE ORDER BY KEY,
000290*    POSTS THE FILL QUANTITY, RECOMPUTES THE WEIGHTED-AVERAGE
000300*    EXECUTED PRICE, SETS THE NEW ORDER STATUS, REWRITES THE
000310*    ORDER-MASTER ROW AND WRITES ONE EXECUTED-EVENT FOR
000320*    SETTLEMENT POSTING.
000330*
000340*    CHANGE ACTIVITY
000350*    DATE      BY    TKT     DESCRIPTION
000360*    03/21/89  RJH   OB-015  ORIGINAL PROGRAM
000370*    07/09/89  RJH   OB-020  CORRECTED REMAIN-QTY UNDERFLOW ON
000380*                            OUT-OF-SEQUENCE FILL STREAM
000390*    11/09/91  RJH   OB-062  WEIGHTED-AVERAGE PRICE ON 2ND+ FILL
000400*    04/18/93  DKP   OB-089  EXECUTED-EVENT TOTAL USES MATCH
000410*                            PRICE, NOT THE RUNNING AVERAGE
000420*    06/22/94  DKP   OB-104  REWRITE IN PLACE OF DELETE/WRITE -
000430*                            ORDER ROWS ARE NEVER DELETED
000440*    02/08/99  DKP   OB-189  Y2K - SEE ORDREC COPYBOOK
000450*    09/23/03  MLT   OB-242  RESTATED FOR NEW ORDER BOOK LAYOUT
000451*    02/11/04  MLT   OB-248  EXE-TOTAL-AMOUNT NARROWED BACK TO
000452*                            9(9)V99 - THE 9(11)V99 TRIED HERE
000453*                            FOR A WIDE-NOTIONAL SAFETY MARGIN
000454*                            DOES NOT MATCH THE SETTLEMENT FEED'S
000455*                            OWN RECORD LAYOUT AND WAS NEVER
000456*                            NEEDED - NO ORDER BOOK TRADE PRICES
000457*                            A QUANTITY TIMES A PRICE THAT WOULD
000458*                            OVERFLOW 9 INTEGER DIGITS
000460*****************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  USL-486.
000500 OBJECT-COMPUTER.  USL-486.
000510 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000520*
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT ORDER-MASTER ASSIGN "ORDMAST.IT"
000560         ORGANIZATION INDEXED
000570         ACCESS DYNAMIC
000580         RECORD KEY ORD-ID
000590         STATUS WS-ORD-FILE-STATUS.
000600     SELECT MATCH-EVENT-IN ASSIGN "MATEVT.DAT"
000610         ORGANIZATION SEQUENTIAL
000620         ACCESS SEQUENTIAL
000630         STATUS WS-MTC-FILE-STATUS.
000640     SELECT EXECUTED-EVENT-OUT ASSIGN "EXCEVT.DAT"
000650         ORGANIZATION SEQUENTIAL
000660         ACCESS SEQUENTIAL
000670         STATUS WS-EXE-FILE-STATUS.
000680*
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  ORDER-MASTER
000720     RECORD CONTAINS 180 CHARACTERS.
000730     COPY ORDREC.
000740*
000750 FD  MATCH-EVENT-IN
000760     RECORD CONTAINS 50 CHARACTERS.
000770 01  MATCH-EVENT-TRAN.
000780     05  MTC-ORDER-ID                 PIC 9(9).
000790     05  MTC-SIDE                     PIC X(4).
000800     05  MTC-STOCK-SYMBOL             PIC X(10).
000810     05  MTC-QUANTITY                 PIC 9(9).
000820     05  MTC-EXEC-PRICE               PIC 9(9)V99.
000830     05  FILLER                       PIC X(7).
000840*
000850 FD  EXECUTED-EVENT-OUT
000860     RECORD CONTAINS 66 CHARACTERS.
000870 01  EXECUTED-EVENT-REC.
000880     05  EXE-ORDER-ID                 PIC 9(9).
000890     05  EXE-WALLET-ID                PIC 9(9).
000900     05  EXE-SIDE                     PIC X(4).
000910     05  EXE-STOCK-SYMBOL             PIC X(10).
000920     05  EXE-QUANTITY                 PIC 9(9).
000930     05  EXE-EXEC-PRICE               PIC 9(9)V99.
000940     05  EXE-TOTAL-AMOUNT             PIC 9(9)V99.
000950     05  FILLER                       PIC X(3).
000960*
000970 WORKING-STORAGE SECTION.
000980******************************************************
000990* FILE STATUS GROUPS - ONE PER FILE, SAME SHAPE AS THE
001000* STATUS-1/STATUS-2 PAIR THIS SHOP'S KEYED-READ PROGRAMS
001001* HAVE ALWAYS CARRIED.
001010******************************************************
001020 01  WS-ORD-FILE-STATUS.
001030     05  WS-ORD-STATUS-1              PIC X.
001040     05  WS-ORD-STATUS-2              PIC X.
001050 01  WS-MTC-FILE-STATUS.
001060     05  WS-MTC-STATUS-1              PIC X.
001070     05  WS-MTC-STATUS-2              PIC X.
001080 01  WS-EXE-FILE-STATUS.
001090     05  WS-EXE-STATUS-1              PIC X.
001100     05  WS-EXE-STATUS-2              PIC X.
001110******************************************************
001120* RUN SWITCHES AND COUNTERS
001130******************************************************
001140 01  WS-SWITCHES.
001150     05  WS-EOF-MTC-SW                PIC X(1) VALUE "N".
001160         88  WS-EOF-MTC                    VALUE "Y".
001170 01  WS-COUNTERS.
001180     05  WS-MATCHES-READ              PIC S9(9) COMP.
001190     05  WS-FILLS-POSTED              PIC S9(9) COMP.
001200******************************************************
001210* SYSTEM DATE/TIME - STAMPS THE START/END LOG BANNER.
001220* REDEFINED THE SAME WAY AS ORDACPSR SPLITS ITS ACCEPT
001230* FIELDS INTO DISPLAYABLE YY/MM/DD AND HH/MM/SS PIECES.
001240******************************************************
001250 01  WS-SYSTEM-DATE                   PIC 9(8).
001260 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
001270     05  WS-CUR-YYYY                  PIC 9(4).
001280     05  WS-CUR-MM                    PIC 9(2).
001290     05  WS-CUR-DD                    PIC 9(2).
001300 01  WS-SYSTEM-TIME                   PIC 9(8).
001310 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
001320     05  WS-CUR-HH                    PIC 9(2).
001330     05  WS-CUR-MIN                   PIC 9(2).
001340     05  WS-CUR-SEC                   PIC 9(2).
001350     05  WS-CUR-HSEC                  PIC 9(2).
001360******************************************************
001370* FILL-POSTING (OB-062/OB-089) WORK FIELDS
001380******************************************************
001390 01  WS-PRIOR-EXEC-QTY                PIC 9(9).
001400 01  WS-PRIOR-EXEC-PRICE              PIC 9(9)V99.
001410******************************************************
001420* ORD-LAST-MATCH-TS IS A PLAIN PIC X(26) ON THE COPYBOOK -
001430* NO SUB-FIELD BREAKOUT OF ITS OWN - SO THIS PROGRAM BUILDS
001440* THE ISO-8601 TEXT IN A LOCAL REDEFINED WORK AREA AND MOVES
001450* THE WHOLE THING ACROSS.
001460******************************************************
001470 01  WS-LAST-MATCH-TS                 PIC X(26).
001480 01  WS-LAST-MATCH-TS-R REDEFINES WS-LAST-MATCH-TS.
001490     05  WS-LMT-YYYY                  PIC 9(4).
001500     05  FILLER                       PIC X.
001510     05  WS-LMT-MM                    PIC 9(2).
001520     05  FILLER                       PIC X.
001530     05  WS-LMT-DD                    PIC 9(2).
001540     05  FILLER                       PIC X.
001550     05  WS-LMT-HH                    PIC 9(2).
001560     05  FILLER                       PIC X.
001570     05  WS-LMT-MIN                   PIC 9(2).
001580     05  FILLER                       PIC X.
001590     05  WS-LMT-SEC                   PIC 9(2).
001600     05  FILLER                       PIC X(7).
001610******************************************************
001611* FOUND/NOT-FOUND RESULT CONSTANTS - STANDALONE 77-LEVEL
001612* ITEMS, THE SAME FOUND/NOT-FOUND NAMING THIS SHOP'S KEYED-
001613* READ PARAGRAPHS HAVE LONG USED.  MOVED INTO WS-FIND-RESULT
001614* BY 3000-FIND-ORDER BELOW SO THE READ OUTCOME IS NAMED, NOT
001615* A BARE STATUS-1 COMPARE SCATTERED THROUGH THE PARAGRAPH.
001616******************************************************
001617 77  REC-FOUND                    PIC S9(9) COMP-5 VALUE 1.
001618 77  REC-NOT-FOUND                PIC S9(9) COMP-5 VALUE 2.
001619 01  WS-FIND-RESULT                   PIC S9(9) COMP-5.
001620******************************************************
001621* LOG MESSAGE - THIS SHOP'S USUAL BANNER STYLE, SENT TO THE
001630* CONSOLE INSTEAD OF CALL "USERLOG".
001640******************************************************
001650 01  LOGMSG.
001660     05  FILLER                       PIC X(12) VALUE
001670         "ORDFILSR =>".
001680     05  LOGMSG-TEXT                  PIC X(50).
001690*
001700 PROCEDURE DIVISION.
001710*
001720 0000-MAIN.
001730     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001740     PERFORM 0200-PROCESS-ONE-MATCH THRU 0200-EXIT
001750         UNTIL WS-EOF-MTC.
001760     PERFORM 0900-TERMINATE THRU 0900-EXIT.
001770     STOP RUN.
001780*
001790 0100-INITIALIZE.
001800     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
001810     ACCEPT WS-SYSTEM-TIME FROM TIME.
001820     MOVE "ORDFILSR STARTED" TO LOGMSG-TEXT.
001830     DISPLAY LOGMSG.
001840     OPEN I-O ORDER-MASTER.
001850     IF WS-ORD-STATUS-1 NOT = "0"
001860         MOVE "ORDMAST OPEN FAILED - RUN ABORTED" TO LOGMSG-TEXT
001870         DISPLAY LOGMSG
001880         STOP RUN.
001890     OPEN INPUT MATCH-EVENT-IN.
001900     OPEN OUTPUT EXECUTED-EVENT-OUT.
001910     READ MATCH-EVENT-IN
001920         AT END
001930             SET WS-EOF-MTC TO TRUE.
001940 0100-EXIT.
001950     EXIT.
001960*
001970 0200-PROCESS-ONE-MATCH.
001980     ADD 1 TO WS-MATCHES-READ.
001990     PERFORM 3000-FIND-ORDER THRU 3000-EXIT.
002000     PERFORM 2000-POST-FILL THRU 2000-EXIT.
002010     READ MATCH-EVENT-IN
002020         AT END
002030             SET WS-EOF-MTC TO TRUE.
002040 0200-EXIT.
002050     EXIT.
002060*
002070 0900-TERMINATE.
002080     CLOSE ORDER-MASTER
002090           MATCH-EVENT-IN
002100           EXECUTED-EVENT-OUT.
002110     MOVE "ORDFILSR ENDED - SEE COUNTS BELOW" TO LOGMSG-TEXT.
002120     DISPLAY LOGMSG.
002130     DISPLAY "  MATCH EVENTS READ    = " WS-MATCHES-READ.
002140     DISPLAY "  FILLS POSTED         = " WS-FILLS-POSTED.
002150 0900-EXIT.
002160     EXIT.
002170*
002180*****************************************************************
002190*    3000-FIND-ORDER  --  KEYED LOOKUP OF ORDER-MASTER BY THE
002200*    ORDER ID CARRIED ON THE MATCH EVENT.  A MATCH EVENT FOR AN
002210*    ORDER THAT IS NOT ON FILE IS A BROKEN TRANSACTION STREAM -
002220*    THE RUN IS ABORTED RATHER THAN SKIPPING THE RECORD.
002230*****************************************************************
002240 3000-FIND-ORDER.
002250     MOVE MTC-ORDER-ID TO ORD-ID.
002260     READ ORDER-MASTER.
002261     IF WS-ORD-STATUS-1 = "0"
002262         MOVE REC-FOUND TO WS-FIND-RESULT
002263     ELSE
002264         MOVE REC-NOT-FOUND TO WS-FIND-RESULT.
002270     IF WS-FIND-RESULT = REC-NOT-FOUND
002280         MOVE "ORDER NOT ON FILE FOR MATCH - RUN ABORTED" TO
002290             LOGMSG-TEXT
002300         DISPLAY LOGMSG
002310         DISPLAY "  MTC-ORDER-ID = " MTC-ORDER-ID
002320         STOP RUN.
002330 3000-EXIT.
002340     EXIT.
002350*
002360*****************************************************************
002370*    2000-POST-FILL  --  FILL-POSTING
002380*    OB-062/OB-089.  ACCUMULATES THE FILL, RECOMPUTES THE
002390*    WEIGHTED-AVERAGE PRICE (FIRST FILL IS NOT AVERAGED - IT
002400*    SIMPLY BECOMES THE EXECUTED PRICE), SETS THE RESULTING
002410*    ORDER STATUS, AND POSTS ONE EXECUTED-EVENT PRICED AT THIS
002420*    MATCH'S OWN PRICE - NEVER THE RUNNING AVERAGE.
002430*****************************************************************
002440 2000-POST-FILL.
002450     MOVE ORD-EXEC-QTY TO WS-PRIOR-EXEC-QTY.
002460     MOVE ORD-EXEC-PRICE TO WS-PRIOR-EXEC-PRICE.
002470     ADD MTC-QUANTITY TO ORD-EXEC-QTY.
002480     SUBTRACT MTC-QUANTITY FROM ORD-REMAIN-QTY.
002490     IF WS-PRIOR-EXEC-PRICE = ZEROS OR WS-PRIOR-EXEC-QTY = ZEROS
002500         MOVE MTC-EXEC-PRICE TO ORD-EXEC-PRICE
002510         GO TO 2050-SET-STATUS.
002520     COMPUTE ORD-EXEC-PRICE ROUNDED =
002530         (WS-PRIOR-EXEC-PRICE * WS-PRIOR-EXEC-QTY
002540            + MTC-EXEC-PRICE * MTC-QUANTITY) / ORD-EXEC-QTY.
002550 2050-SET-STATUS.
002560     IF ORD-REMAIN-QTY = ZEROS
002570         SET ORD-STAT-FILLED TO TRUE
002580     ELSE
002590         SET ORD-STAT-PART-FILLED TO TRUE.
002600     PERFORM 2100-REWRITE-ORDER-RECORD THRU 2100-EXIT.
002610     PERFORM 2200-BUILD-EXECUTED-EVENT THRU 2200-EXIT.
002620     ADD 1 TO WS-FILLS-POSTED.
002630 2000-EXIT.
002640     EXIT.
002650*
002660 2100-REWRITE-ORDER-RECORD.
002670     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
002680     ACCEPT WS-SYSTEM-TIME FROM TIME.
002690     MOVE WS-CUR-YYYY TO WS-LMT-YYYY.
002700     MOVE WS-CUR-MM TO WS-LMT-MM.
002710     MOVE WS-CUR-DD TO WS-LMT-DD.
002720     MOVE WS-CUR-HH TO WS-LMT-HH.
002730     MOVE WS-CUR-MIN TO WS-LMT-MIN.
002740     MOVE WS-CUR-SEC TO WS-LMT-SEC.
002750     MOVE WS-LAST-MATCH-TS TO ORD-LAST-MATCH-TS.
002760     REWRITE ORDER-RECORD.
002770     IF WS-ORD-STATUS-1 NOT = "0"
002780         MOVE "ORDMAST REWRITE FAILED - RUN ABORTED" TO
002790             LOGMSG-TEXT
002800         DISPLAY LOGMSG
002810         STOP RUN.
002820 2100-EXIT.
002830     EXIT.
002840*
002850 2200-BUILD-EXECUTED-EVENT.
002860     MOVE MTC-ORDER-ID TO EXE-ORDER-ID.
002870     MOVE ORD-WALLET-ID TO EXE-WALLET-ID.
002880     MOVE MTC-SIDE TO EXE-SIDE.
002890     MOVE MTC-STOCK-SYMBOL TO EXE-STOCK-SYMBOL.
002900     MOVE MTC-QUANTITY TO EXE-QUANTITY.
002910     MOVE MTC-EXEC-PRICE TO EXE-EXEC-PRICE.
002920     COMPUTE EXE-TOTAL-AMOUNT ROUNDED =
002930         MTC-QUANTITY * MTC-EXEC-PRICE.
002940     WRITE EXECUTED-EVENT-REC.
002950 2200-EXIT.
002960     EXIT.
