000100*****************************************************************
000110*                                                               *
000120*   ORDREC  --  ORDER MASTER RECORD COPYBOOK                    *
000130*                                                                *
000140*   ORDER-RECORD IS THE ONE ROW PER ORDER "ORDER BOOK" MASTER   *
000150*   ROW.  IT IS CREATED BY ORDACPSR WHEN AN ORDER IS ACCEPTED,  *
000160*   REWRITTEN BY ORDFILSR AS FILLS ARE POSTED AGAINST IT, AND   *
000170*   REWRITTEN BY ORDCMPSR WHEN A MATCH FAILS AND THE ORDER IS   *
000180*   COMPENSATED (REJECTED) AND ITS RESERVED FUNDS RESTORED.     *
000190*                                                                *
000200*****************************************************************
000210*  CHANGE ACTIVITY
000220*  DATE      BY    TKT     DESCRIPTION
000230*  03/14/89  RJH   OB-014  ORIGINAL COPYBOOK - ORDER MASTER ROW
000240*  11/02/91  RJH   OB-061  ADDED ORD-LAST-MATCH-TS FOR AUDIT
000250*  06/19/94  DKP   OB-103  ADDED ORD-DUP-COMP-SW, ORD-UPDATE-CNT
000260*  02/08/99  DKP   OB-188  Y2K - ORD-CREATED-TS-R WIDENED TO 4-DGT
000270*                          YEAR, NO MORE WINDOWING ON THIS FIELD
000275*  04/02/01  DKP   OB-217  ORD-REMAIN-QTY WIDENED FROM 9(7) TO
000276*                          9(9) - LARGE INSTITUTIONAL ORDERS WERE
000277*                          OVERFLOWING THE OLD FIELD ON PARTIAL
000278*                          FILLS
000280*  09/23/03  MLT   OB-241  FILLER RE-SIZED FOR NEW AUDIT TRAILER
000285*  07/11/06  MLT   OB-251  NOTED TRAILING FILLER AS HEADROOM FOR
000286*                          A FUTURE COMPENSATION-REASON CODE -
000287*                          NO FIELD ADDED YET, NONE ASSIGNED
000290*****************************************************************
000300 01  ORDER-RECORD.
000310*--------------------------------------------------------------*
000320*        ORDER IDENTIFIER - SURROGATE KEY, NEXT-KEY ASSIGNED   *
000330*        BY ORDACPSR AT ACCEPTANCE TIME                        *
000340*--------------------------------------------------------------*
000350     05  ORD-ID                      PIC 9(9).
000360*--------------------------------------------------------------*
000370*        OWNING WALLET / USER AND TRADED INSTRUMENT            *
000380*--------------------------------------------------------------*
000390     05  ORD-WALLET-ID               PIC 9(9).
000400     05  ORD-STOCK-ID                PIC 9(9).
000410     05  ORD-SIDE                    PIC X(4).
000420         88  ORD-SIDE-BUY                VALUE "BUY ".
000430         88  ORD-SIDE-SELL               VALUE "SELL".
000440     05  ORD-TYPE                    PIC X(6).
000450         88  ORD-TYPE-MARKET             VALUE "MARKET".
000460         88  ORD-TYPE-LIMIT              VALUE "LIMIT ".
000470*--------------------------------------------------------------*
000480*        QUANTITY - ORIGINAL, EXECUTED-TO-DATE, REMAINING      *
000490*--------------------------------------------------------------*
000500     05  ORD-QUANTITY                PIC 9(9).
000510     05  ORD-EXEC-QTY                PIC 9(9).
000520     05  ORD-REMAIN-QTY              PIC 9(9).
000530*--------------------------------------------------------------*
000540*        PRICE - LIMIT AS ENTERED, WEIGHTED-AVERAGE EXECUTED   *
000550*--------------------------------------------------------------*
000560     05  ORD-LIMIT-PRICE             PIC 9(9)V99.
000570     05  ORD-EXEC-PRICE              PIC 9(9)V99.
000580*--------------------------------------------------------------*
000590*        STATUS - SEE 88-LEVELS BELOW FOR THE FIVE VALID       *
000600*        VALUES.  ORDFILSR AND ORDCMPSR MOVE THIS FIELD ONLY   *
000610*        THROUGH THE 88-LEVEL CONDITION NAMES, NEVER A RAW     *
000620*        LITERAL, SO A NEW STATUS NEVER HAS TO BE HUNTED       *
000630*        THROUGH THE PROCEDURE DIVISION BY HAND.               *
000640*--------------------------------------------------------------*
000650     05  ORD-STATUS                  PIC X(1).
000660         88  ORD-STAT-PENDING            VALUE "1".
000670         88  ORD-STAT-ACCEPTED           VALUE "2".
000680         88  ORD-STAT-REJECTED           VALUE "3".
000690         88  ORD-STAT-PART-FILLED        VALUE "4".
000700         88  ORD-STAT-FILLED             VALUE "5".
000710*--------------------------------------------------------------*
000720*        CREATED TIMESTAMP, ISO-8601 TEXT AS SUPPLIED BY THE   *
000730*        ACCEPTANCE TRANSACTION.  REDEFINED BELOW INTO ITS     *
000740*        DATE/TIME COMPONENTS FOR THE RARE CASE A MAINTENANCE  *
000750*        RUN NEEDS TO AGE OR BUCKET ORDERS BY CREATE DATE.     *
000760*--------------------------------------------------------------*
000770     05  ORD-CREATED-TS              PIC X(26).
000780     05  ORD-CREATED-TS-R REDEFINES ORD-CREATED-TS.
000790         10  ORD-CREATED-YYYY            PIC 9(4).
000800         10  FILLER                      PIC X.
000810         10  ORD-CREATED-MM              PIC 9(2).
000820         10  FILLER                      PIC X.
000830         10  ORD-CREATED-DD              PIC 9(2).
000840         10  FILLER                      PIC X.
000850         10  ORD-CREATED-HH              PIC 9(2).
000860         10  FILLER                      PIC X.
000870         10  ORD-CREATED-MIN             PIC 9(2).
000880         10  FILLER                      PIC X.
000890         10  ORD-CREATED-SEC             PIC 9(2).
000900         10  FILLER                      PIC X(7).
000910*--------------------------------------------------------------*
000920*        TIMESTAMP OF THE LAST FILL OR COMPENSATION POSTED     *
000930*        AGAINST THIS ROW - AUDIT ONLY, NOT A SPEC-DRIVEN      *
000940*        CALCULATION FIELD.                                   *
000950*--------------------------------------------------------------*
000960     05  ORD-LAST-MATCH-TS           PIC X(26).
000970*--------------------------------------------------------------*
000980*        SET TO "Y" BY ORDCMPSR WHEN A MATCH-FAILED-EVENT IS   *
000990*        POSTED AGAINST A ROW THAT WAS NOT IN ACCEPTED STATUS  *
001000*        AT THE TIME - A POSSIBLE DUPLICATE COMPENSATION.      *
001010*        NOT AN ABORT CONDITION, JUST A FLAG ON THE ROW.       *
001020*--------------------------------------------------------------*
001030     05  ORD-DUP-COMP-SW             PIC X(1).
001040         88  ORD-DUP-COMP-YES            VALUE "Y".
001050         88  ORD-DUP-COMP-NO             VALUE "N".
001060     05  ORD-UPDATE-CNT              PIC S9(4) COMP.
001070     05  FILLER                      PIC X(38).
