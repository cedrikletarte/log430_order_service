000100*****************************************************************
000110*	(c) 2003 CENTRAL SECURITIES DATA CENTER.  ALL RIGHTS RESERVED.
000120*
000130* #ident	"@(#) apps/ORDRBOOK/ORDACPSR.cbl	$Revision: 1.9 $"
000140* static	char	sccsid = "ORDACPSR $Revision: 1.9 $";
000150*****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    ORDACPSR.
000180 AUTHOR.        R J HALVERSEN.
000190 INSTALLATION.  CENTRAL SECURITIES DATA CENTER.
000200 DATE-WRITTEN.  03/14/89.
000210 DATE-COMPILED.
000220 SECURITY.      PROPRIETARY - INTERNAL USE ONLY.
000230*****************************************************************
000240*    ORDACPSR  --  ORDER ACCEPTANCE SERVER
000250*
000260*    READS ONE PLACE-ORDER-REQUEST-IN TRANSACTION AT A TIME,
000270*    RUNS THE MANDATORY-FIELD / QUANTITY / PRICE / SIZE-LIMIT
000280*    CHECKS, THEN THE PURCHASING-POWER / PRICE-BAND / USER-LIMIT
000290*    CHECKS, THEN EITHER REPLAYS A CACHED RESULT FOR A DUPLICATE
000300*    KEY OR BUILDS A FRESH ACCEPT/REJECT DECISION, ASSIGNS THE
000310*    NEXT ORDER NUMBER ON ACCEPTANCE, AND WRITES THE NEW ROW TO
000320*    ORDER-MASTER PLUS ONE PLACE-ORDER-RESULT-OUT PER REQUEST.
000330*
000340*    CHANGE ACTIVITY
000350*    DATE      BY    TKT     DESCRIPTION
000360*    03/14/89  RJH   OB-014  ORIGINAL PROGRAM
000370*    07/02/89  RJH   OB-019  ADDED PRICE-BAND CHECK
000380*    11/02/91  RJH   OB-061  ADDED DAILY VOLUME / NOTIONAL LIMITS
000390*    04/15/93  DKP   OB-088  MARKET ORDER 5 PCT SLIPPAGE MARGIN
000400*    06/19/94  DKP   OB-103  IDEMPOTENT REPLAY OF CACHED RESULT
000410*    02/08/99  DKP   OB-188  Y2K - SEE ORDREC COPYBOOK FOR DATE
000420*                            FIELD WIDENING, NO CHANGE HERE
000430*    09/23/03  MLT   OB-241  RESTATED FOR NEW ORDER BOOK LAYOUT
000440*****************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  USL-486.
000480 OBJECT-COMPUTER.  USL-486.
000490 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT ORDER-MASTER ASSIGN "ORDMAST.IT"
000540         ORGANIZATION INDEXED
000550         ACCESS DYNAMIC
000560         RECORD KEY ORD-ID
000570         STATUS WS-ORD-FILE-STATUS.
000580     SELECT PLACE-ORDER-REQUEST-IN ASSIGN "PLOREQ.DAT"
000590         ORGANIZATION SEQUENTIAL
000600         ACCESS SEQUENTIAL
000610         STATUS WS-REQ-FILE-STATUS.
000620     SELECT PLACE-ORDER-RESULT-OUT ASSIGN "PLORES.DAT"
000630         ORGANIZATION SEQUENTIAL
000640         ACCESS SEQUENTIAL
000650         STATUS WS-RES-FILE-STATUS.
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  ORDER-MASTER
000700     RECORD CONTAINS 180 CHARACTERS.
000710     COPY ORDREC.
000720*
000730 FD  PLACE-ORDER-REQUEST-IN
000740     RECORD CONTAINS 188 CHARACTERS.
000750 01  PLACE-ORDER-TRAN.
000760*        ----  CALLER-SUPPLIED ORDER FIELDS  ----
000770     05  REQ-USER-ID                 PIC 9(9).
000780     05  REQ-STOCK-ID                PIC 9(9).
000790     05  REQ-SIDE                    PIC X(4).
000800     05  REQ-TYPE                    PIC X(6).
000810     05  REQ-QUANTITY                PIC 9(9).
000820     05  REQ-PRICE                   PIC 9(9)V99.
000830*        ----  CALLER-SUPPLIED LOOKUP RESULTS (MARKET-DATA  ----
000840*        ----  AND WALLET SERVICE CALLS - RESOLVED UPSTREAM ----
000850*        ----  OF THIS PROGRAM, OB-014 - SEE ORDRBOOK RUN   ----
000851*        ----  BOOK FOR THE CALLING SEQUENCE)               ----
000860     05  REQ-CUR-PRICE               PIC 9(9)V99.
000870     05  REQ-AVAIL-BAL                PIC 9(9)V99.
000880     05  REQ-DAILY-VOL                PIC 9(9)V99.
000890     05  REQ-MAX-DAILY-VOL            PIC 9(9)V99.
000900     05  REQ-MAX-ORDER-NOTIONAL       PIC 9(9)V99.
000910     05  REQ-MAX-DEVIATION-PCT        PIC 9(3)V99.
000920*        ----  IDEMPOTENCY-CHECK - SET BY THE EXTERNAL      ----
000930*        ----  DUPLICATE-KEY CACHE LOOKUP (OB-103).  WHEN   ----
000940*        ----  REQ-IDK-HAS-CACHED-RSP IS "Y" THE TRAILING   ----
000950*        ----  FIELDS BELOW CARRY THE RESULT TO BE REPLAYED ----
000960*        ----  VERBATIM, IN PLACE-ORDER-RESULT LAYOUT.      ----
000970     05  REQ-IDK-IS-DUPLICATE         PIC X(1).
000980     05  REQ-IDK-HAS-CACHED-RSP       PIC X(1).
000990     05  REQ-CACHED-RESULT.
001000         10  REQ-CACHED-STATUS            PIC X(1).
001010         10  REQ-CACHED-REJECT-CODE       PIC X(24).
001020         10  REQ-CACHED-STOCK-ID          PIC 9(9).
001030         10  REQ-CACHED-QUANTITY          PIC 9(9).
001040         10  REQ-CACHED-PRICE             PIC 9(9)V99.
001050         10  REQ-CACHED-RESERVED-AMT      PIC 9(9)V99.
001060     05  FILLER                       PIC X(13).
001070*
001080 FD  PLACE-ORDER-RESULT-OUT
001090     RECORD CONTAINS 75 CHARACTERS.
001100 01  PLACE-ORDER-RESULT-REC.
001110     05  RES-STATUS                   PIC X(1).
001120     05  RES-REJECT-CODE              PIC X(24).
001130     05  RES-STOCK-ID                 PIC 9(9).
001140     05  RES-QUANTITY                 PIC 9(9).
001150     05  RES-PRICE                    PIC 9(9)V99.
001160     05  RES-RESERVED-AMT             PIC 9(9)V99.
001170     05  FILLER                       PIC X(10).
001180*
001190 WORKING-STORAGE SECTION.
001200******************************************************
001210* FILE STATUS GROUPS - ONE PER FILE, SAME SHAPE AS THE
001220* STATUS-1/STATUS-2 PAIR THIS SHOP'S KEYED-READ PROGRAMS
001221* HAVE ALWAYS CARRIED.
001230******************************************************
001240 01  WS-ORD-FILE-STATUS.
001250     05  WS-ORD-STATUS-1              PIC X.
001260     05  WS-ORD-STATUS-2              PIC X.
001270 01  WS-REQ-FILE-STATUS.
001280     05  WS-REQ-STATUS-1              PIC X.
001290     05  WS-REQ-STATUS-2              PIC X.
001300 01  WS-RES-FILE-STATUS.
001310     05  WS-RES-STATUS-1              PIC X.
001320     05  WS-RES-STATUS-2              PIC X.
001330******************************************************
001340* RUN SWITCHES AND COUNTERS
001350******************************************************
001360 01  WS-SWITCHES.
001370     05  WS-EOF-REQ-SW                PIC X(1) VALUE "N".
001380         88  WS-EOF-REQ                    VALUE "Y".
001390     05  WS-REJECT-SW                 PIC X(1) VALUE "N".
001400         88  WS-IS-REJECTED                VALUE "Y".
001410 01  WS-COUNTERS.
001420     05  WS-REQUESTS-READ             PIC S9(9) COMP.
001430     05  WS-ORDERS-ACCEPTED           PIC S9(9) COMP.
001440     05  WS-ORDERS-REJECTED           PIC S9(9) COMP.
001450     05  WS-DUPLICATES-REPLAYED       PIC S9(9) COMP.
001460 01  WS-NEXT-ORDER-ID                 PIC S9(9) COMP VALUE 0.
001470******************************************************
001480* SYSTEM DATE/TIME - USED TO STAMP ORD-CREATED-TS.  ACCEPT
001490* GIVES US ONE FLAT NUMERIC FIELD APIECE FOR DATE AND TIME;
001500* EACH IS REDEFINED INTO ITS YY/MM/DD OR HH/MM/SS PIECES FOR
001510* THE MOVE INTO THE ISO-8601 TEXT FIELD ON ORDER-RECORD.
001520******************************************************
001530 01  WS-SYSTEM-DATE                   PIC 9(8).
001540 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
001550     05  WS-CUR-YYYY                  PIC 9(4).
001560     05  WS-CUR-MM                    PIC 9(2).
001570     05  WS-CUR-DD                    PIC 9(2).
001580 01  WS-SYSTEM-TIME                   PIC 9(8).
001590 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
001600     05  WS-CUR-HH                    PIC 9(2).
001610     05  WS-CUR-MIN                   PIC 9(2).
001620     05  WS-CUR-SEC                   PIC 9(2).
001630     05  WS-CUR-HSEC                  PIC 9(2).
001640******************************************************
001650* ORDER-EDIT / RISK-CHECK / ACCEPTANCE-CALC WORK FIELDS
001660* (OB-014, OB-078, OB-014)
001670******************************************************
001680 01  WS-REJECT-CODE                   PIC X(24).
001690 01  WS-PRICE-USED                    PIC 9(9)V99.
001700 01  WS-REQUIRED-AMOUNT                PIC 9(11)V99.
001710 01  WS-ORDER-NOTIONAL                 PIC 9(11)V99.
001720 01  WS-PROJECTED-DAILY-VOL            PIC 9(11)V99.
001730 01  WS-DEVIATION-PCT                  PIC V9(5).
001740 01  WS-MIN-BAND-PRICE                 PIC 9(9)V99.
001750 01  WS-MAX-BAND-PRICE                 PIC 9(9)V99.
001760******************************************************
001761* RESULT-STATUS CONSTANTS - STANDALONE 77-LEVEL ITEMS, THE
001762* SAME FOUND/NOT-FOUND NAMING THIS SHOP'S KEYED-READ
001763* PARAGRAPHS HAVE LONG USED.  MOVED INTO RES-STATUS IN PLACE
001764* OF THE RAW "2"/"3" LITERALS SO THE TWO VALID OUTCOME CODES
001765* ARE NAMED IN ONE PLACE.
001765******************************************************
001766 77  RES-CODE-ACCEPTED                PIC X(1) VALUE "2".
001767 77  RES-CODE-REJECTED                PIC X(1) VALUE "3".
001768*
001770* LOG MESSAGE - KEPT IN THIS SHOP'S USUAL BANNER STYLE,
001780* SENT TO THE CONSOLE INSTEAD OF CALL "USERLOG" SINCE THIS
001790* PROGRAM RUNS AS A PLAIN BATCH STEP, NOT A TUXEDO SERVICE.
001800******************************************************
001810 01  LOGMSG.
001820     05  FILLER                       PIC X(12) VALUE
001830         "ORDACPSR =>".
001840     05  LOGMSG-TEXT                  PIC X(50).
001850*
001860 PROCEDURE DIVISION.
001870*
001871*****************************************************************
001872*    0000-MAIN  --  TOP-LEVEL DRIVER.  ONE PASS OF THE LOOP
001873*    BELOW CONSUMES ONE PLACE-ORDER-REQUEST-IN RECORD AND
001874*    PRODUCES EXACTLY ONE PLACE-ORDER-RESULT-OUT RECORD - THE
001875*    ONE-IN/ONE-OUT CONTRACT PLACE-ORDER-RESULT RELIES ON.
001876*****************************************************************
001880 0000-MAIN.
001890     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001900     PERFORM 0200-PROCESS-ONE-REQUEST THRU 0200-EXIT
001910         UNTIL WS-EOF-REQ.
001920     PERFORM 0900-TERMINATE THRU 0900-EXIT.
001930     STOP RUN.
001940*
001941*****************************************************************
001942*    0100-INITIALIZE  --  OPENS ORDER-MASTER I-O SO THE SAME RUN
001943*    CAN BOTH READ AN EXISTING ORDER (4000, REPLAY PATH) AND
001944*    WRITE A BRAND-NEW ONE (3200); PRIMES THE READ-AHEAD ON
001945*    PLACE-ORDER-REQUEST-IN SO 0000-MAIN'S UNTIL TEST WORKS ON
001946*    THE FIRST PASS THROUGH THE LOOP.
001947*****************************************************************
001950 0100-INITIALIZE.
001960     MOVE "ORDACPSR STARTED" TO LOGMSG-TEXT.
001970     DISPLAY LOGMSG.
001980     OPEN I-O ORDER-MASTER.
001990     IF WS-ORD-STATUS-1 NOT = "0"
002000         MOVE "ORDMAST OPEN FAILED - RUN ABORTED" TO LOGMSG-TEXT
002010         DISPLAY LOGMSG
002020         STOP RUN.
002030     OPEN INPUT PLACE-ORDER-REQUEST-IN.
002040     OPEN OUTPUT PLACE-ORDER-RESULT-OUT.
002050*        ----  READ-AHEAD - SEE 0200 BELOW  ----
002060     READ PLACE-ORDER-REQUEST-IN
002070         AT END
002080             SET WS-EOF-REQ TO TRUE.
002090 0100-EXIT.
002100     EXIT.
002110*
002111*****************************************************************
002112*    0200-PROCESS-ONE-REQUEST  --  ONE ITERATION OF THE MAIN
002113*    LOOP.  4000 DECIDES ACCEPT/REJECT/REPLAY AND LEAVES ITS
002114*    ANSWER SITTING IN PLACE-ORDER-RESULT-REC; THIS PARAGRAPH'S
002115*    ONLY JOB AFTER THAT IS TO WRITE IT AND READ THE NEXT INPUT
002116*    RECORD (OR SET END-OF-FILE).
002117*****************************************************************
002120 0200-PROCESS-ONE-REQUEST.
002130     ADD 1 TO WS-REQUESTS-READ.
002140     PERFORM 4000-CHECK-IDEMPOTENCY THRU 4000-EXIT.
002150*        ----  ONE RESULT ROW PER REQUEST, NO EXCEPTIONS  ----
002160     WRITE PLACE-ORDER-RESULT-REC.
002170     READ PLACE-ORDER-REQUEST-IN
002180         AT END
002190             SET WS-EOF-REQ TO TRUE.
002200 0200-EXIT.
002210     EXIT.
002220*
002221*****************************************************************
002222*    0900-TERMINATE  --  CLOSES ALL THREE FILES AND PRINTS THE
002223*    END-OF-RUN COUNTS TO THE CONSOLE.  NO REPORT FILE IS
002225*   PRODUCED - THESE COUNTS ARE THE SHOP'S USUAL RUN-CONTROL
002226*   FOOTER, NOT A DELIVERABLE.
002224*****************************************************************
002230 0900-TERMINATE.
002240     CLOSE ORDER-MASTER
002250           PLACE-ORDER-REQUEST-IN
002260           PLACE-ORDER-RESULT-OUT.
002270     MOVE "ORDACPSR ENDED - SEE COUNTS BELOW" TO LOGMSG-TEXT.
002280     DISPLAY LOGMSG.
002290     DISPLAY "  REQUESTS READ        = " WS-REQUESTS-READ.
002300     DISPLAY "  ORDERS ACCEPTED      = " WS-ORDERS-ACCEPTED.
002310     DISPLAY "  ORDERS REJECTED      = " WS-ORDERS-REJECTED.
002320     DISPLAY "  DUPLICATES REPLAYED  = " WS-DUPLICATES-REPLAYED.
002330 0900-EXIT.
002340     EXIT.
002350*
002340*****************************************************************
002350*    4000-CHECK-IDEMPOTENCY  --  DUPLICATE-REQUEST GUARD
002360*    OB-103.  A DUPLICATE KEY WITH A CACHED RESPONSE REPLAYS
002370*    THAT RESPONSE UNCHANGED; A DUPLICATE WITH NO CACHED
002380*    RESPONSE IS A TRANSIENT/INCOMPLETE PRIOR ATTEMPT AND IS
002390*    REJECTED.  A FRESH KEY RUNS THE ACCEPTANCE FLOW BELOW.
002400*    MARKING THE KEY AS "NOW CACHED" IS DONE BY THE UPSTREAM
002410*    DUPLICATE-KEY CACHE (OB-103 - SEE ORDRBOOK RUN BOOK);
002420*    THIS PROGRAM'S PART ENDS AT WRITING THE FRESH
002430*    PLACE-ORDER-RESULT-OUT ROW.
002440*****************************************************************
002450 4000-CHECK-IDEMPOTENCY.
002460     IF REQ-IDK-IS-DUPLICATE = "Y"
002470         IF REQ-IDK-HAS-CACHED-RSP = "Y"
002480             MOVE REQ-CACHED-STATUS TO RES-STATUS
002490             MOVE REQ-CACHED-REJECT-CODE TO RES-REJECT-CODE
002500             MOVE REQ-CACHED-STOCK-ID TO RES-STOCK-ID
002510             MOVE REQ-CACHED-QUANTITY TO RES-QUANTITY
002520             MOVE REQ-CACHED-PRICE TO RES-PRICE
002530             MOVE REQ-CACHED-RESERVED-AMT TO RES-RESERVED-AMT
002540             ADD 1 TO WS-DUPLICATES-REPLAYED
002550         ELSE
002560             MOVE RES-CODE-REJECTED TO RES-STATUS
002570             MOVE "DUPLICATE_REQUEST" TO RES-REJECT-CODE
002580             MOVE REQ-STOCK-ID TO RES-STOCK-ID
002590             MOVE REQ-QUANTITY TO RES-QUANTITY
002600             MOVE ZEROS TO RES-PRICE
002610             MOVE ZEROS TO RES-RESERVED-AMT
002620             ADD 1 TO WS-ORDERS-REJECTED
002630     ELSE
002640         PERFORM 3000-ACCEPT-ORDER THRU 3000-EXIT.
002650 4000-EXIT.
002660     EXIT.
002670*
002680*****************************************************************
002690*    3000-ACCEPT-ORDER  --  ORDER ACCEPTANCE / PRICING
002700*    RUNS THE ORDER-EDIT CHECKS (1000) AND PRE-TRADE RISK
002710*    CHECKS (2000); ON ANY FAILURE BUILDS A REJECTED RESULT
002720*    CARRYING THE REJECT CODE.  ON SUCCESS, PRICES AND
002730*    RESERVES THE ORDER, ASSIGNS THE NEXT ORD-ID, WRITES
002740*    ORDER-MASTER, AND BUILDS THE ACCEPTED RESULT.
002750*
002760*    NOTE (OB-241) - EARLIER RELEASES OF THIS PROGRAM ALSO
002770*    REJECTED AN ORDER WHOSE STOCK OR WALLET REFERENCE COULD
002780*    NOT BE RESOLVED AGAINST THE MARKET-DATA/WALLET FILES
002790*    DIRECTLY FROM THIS PARAGRAPH.  OB-241 MOVED THAT CHECK
002800*    UP FRONT - REQ-STOCK-ID AND REQ-USER-ID ARE CALLER-
002810*    SUPPLIED KEYS ALREADY COVERED BY THE MISSING-STOCK-ID
002820*    AND MISSING-WALLET-ID CHECKS IN 1000 BELOW, SO NO
002830*    SEPARATE "NOT FOUND" CHECK IS NEEDED HERE.
002840*****************************************************************
002850 3000-ACCEPT-ORDER.
002860     SET WS-IS-REJECTED TO FALSE.
002870     MOVE SPACES TO WS-REJECT-CODE.
002880     PERFORM 1000-VALIDATE-ORDER THRU 1000-EXIT.
002890     IF NOT WS-IS-REJECTED
002900         PERFORM 2000-CHECK-PRETRADE-RISK THRU 2000-EXIT.
002910     IF WS-IS-REJECTED
002920         MOVE RES-CODE-REJECTED TO RES-STATUS
002930         MOVE WS-REJECT-CODE TO RES-REJECT-CODE
002940         MOVE REQ-STOCK-ID TO RES-STOCK-ID
002950         MOVE REQ-QUANTITY TO RES-QUANTITY
002960         MOVE ZEROS TO RES-PRICE
002970         MOVE ZEROS TO RES-RESERVED-AMT
002980         ADD 1 TO WS-ORDERS-REJECTED
002990         GO TO 3000-EXIT.
003000     IF REQ-PRICE NOT = ZEROS
003010         MOVE REQ-PRICE TO WS-PRICE-USED
003020         GO TO 3050-PRICE-SET.
003030     MOVE REQ-CUR-PRICE TO WS-PRICE-USED.
003040 3050-PRICE-SET.
003050     COMPUTE RES-RESERVED-AMT ROUNDED =
003060         REQ-QUANTITY * WS-PRICE-USED.
003070     ADD 1 TO WS-NEXT-ORDER-ID.
003080     PERFORM 3100-BUILD-ORDER-RECORD THRU 3100-EXIT.
003090     PERFORM 3200-WRITE-ORDER-RECORD THRU 3200-EXIT.
003100     MOVE RES-CODE-ACCEPTED TO RES-STATUS.
003110     MOVE SPACES TO RES-REJECT-CODE.
003120     MOVE REQ-STOCK-ID TO RES-STOCK-ID.
003130     MOVE REQ-QUANTITY TO RES-QUANTITY.
003140     MOVE WS-PRICE-USED TO RES-PRICE.
003150     ADD 1 TO WS-ORDERS-ACCEPTED.
003160 3000-EXIT.
003170     EXIT.
003180*
003190 3100-BUILD-ORDER-RECORD.
003200     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
003210     ACCEPT WS-SYSTEM-TIME FROM TIME.
003220     MOVE WS-NEXT-ORDER-ID TO ORD-ID.
003230     MOVE REQ-USER-ID TO ORD-WALLET-ID.
003240     MOVE REQ-STOCK-ID TO ORD-STOCK-ID.
003250     MOVE REQ-SIDE TO ORD-SIDE.
003260     MOVE REQ-TYPE TO ORD-TYPE.
003270     MOVE REQ-QUANTITY TO ORD-QUANTITY.
003280     MOVE ZEROS TO ORD-EXEC-QTY.
003290     MOVE REQ-QUANTITY TO ORD-REMAIN-QTY.
003300     IF REQ-PRICE NOT = ZEROS
003310         MOVE REQ-PRICE TO ORD-LIMIT-PRICE
003320     ELSE
003330         MOVE ZEROS TO ORD-LIMIT-PRICE.
003340     MOVE ZEROS TO ORD-EXEC-PRICE.
003350     SET ORD-STAT-ACCEPTED TO TRUE.
003360     MOVE WS-CUR-YYYY TO ORD-CREATED-YYYY.
003370     MOVE WS-CUR-MM TO ORD-CREATED-MM.
003380     MOVE WS-CUR-DD TO ORD-CREATED-DD.
003390     MOVE WS-CUR-HH TO ORD-CREATED-HH.
003400     MOVE WS-CUR-MIN TO ORD-CREATED-MIN.
003410     MOVE WS-CUR-SEC TO ORD-CREATED-SEC.
003420     MOVE SPACES TO ORD-LAST-MATCH-TS.
003430     SET ORD-DUP-COMP-NO TO TRUE.
003440     MOVE ZEROS TO ORD-UPDATE-CNT.
003450 3100-EXIT.
003460     EXIT.
003470*
003480 3200-WRITE-ORDER-RECORD.
003490     WRITE ORDER-RECORD.
003500     IF WS-ORD-STATUS-1 NOT = "0"
003510         MOVE "ORDMAST WRITE FAILED - RUN ABORTED" TO
003520             LOGMSG-TEXT
003530         DISPLAY LOGMSG
003540         STOP RUN.
003550 3200-EXIT.
003560     EXIT.
003570*
003580*****************************************************************
003590*    1000-VALIDATE-ORDER  --  ORDER-EDIT CHECKS
003600*    CHECKS RUN IN THIS FIXED ORDER - BASIC FIELDS, QUANTITY,
003610*    PRICE, SIZE-LIMIT.  THE FIRST FAILING CHECK WINS; NO
003620*    CHECK AFTER IT RUNS.
003630*****************************************************************
003640 1000-VALIDATE-ORDER.
003650     IF REQ-STOCK-ID = ZEROS
003660         MOVE "MISSING_STOCK_ID" TO WS-REJECT-CODE
003670         SET WS-IS-REJECTED TO TRUE
003680         GO TO 1000-EXIT.
003690     IF REQ-SIDE = SPACES
003700         MOVE "MISSING_SIDE" TO WS-REJECT-CODE
003710         SET WS-IS-REJECTED TO TRUE
003720         GO TO 1000-EXIT.
003730     IF REQ-TYPE = SPACES
003740         MOVE "MISSING_TYPE" TO WS-REJECT-CODE
003750         SET WS-IS-REJECTED TO TRUE
003760         GO TO 1000-EXIT.
003770     IF REQ-USER-ID = ZEROS
003780         MOVE "MISSING_WALLET_ID" TO WS-REJECT-CODE
003790         SET WS-IS-REJECTED TO TRUE
003800         GO TO 1000-EXIT.
003810*        ----  QUANTITY MUST BE A POSITIVE WHOLE NUMBER  ----
003820     IF REQ-QUANTITY = ZEROS
003830         MOVE "INVALID_QUANTITY" TO WS-REJECT-CODE
003840         SET WS-IS-REJECTED TO TRUE
003850         GO TO 1000-EXIT.
003860*        ----  PRICE RULES FOR LIMIT / MARKET  ----
003870*        PIC 9(9)V99 CANNOT STORE MORE THAN TWO DECIMAL
003880*        PLACES, SO AN INVALID_PRICE_PRECISION REJECT CAN
003890*        NEVER FIRE HERE - THE FIELD DEFINITION ITSELF
003900*        ENFORCES THE RULE (OB-241).  LEFT HERE AS
003910*        DOCUMENTATION FOR THE NEXT PROGRAMMER WHO WONDERS
003911*        WHY THE CODE ISN'T USED.
003912*        FOR THE SAME REASON, A SEPARATE INVALID_PRICE REJECT
003913*        (PRICE PRESENT BUT NOT STRICTLY POSITIVE) COLLAPSES
003914*        INTO MISSING_PRICE BELOW RATHER THAN FIRING ON ITS
003915*        OWN - REQ-PRICE IS UNSIGNED, SO "PRESENT BUT ZERO OR
003916*        LESS" AND "ABSENT" ARE THE SAME BIT PATTERN (ZEROS).
003917*        THERE IS NO REPRESENTABLE CASE WHERE REQ-PRICE IS
003918*        NONZERO YET NOT STRICTLY POSITIVE, SO A SEPARATE
003919*        CHECK WOULD NEVER BE ABLE TO FIRE EITHER, THE SAME
003920*        AS INVALID_PRICE_PRECISION ABOVE (OB-241).
003920     IF REQ-TYPE = "LIMIT " AND REQ-PRICE = ZEROS
003930         MOVE "MISSING_PRICE" TO WS-REJECT-CODE
003940         SET WS-IS-REJECTED TO TRUE
003950         GO TO 1000-EXIT.
003960     IF REQ-TYPE NOT = "LIMIT " AND REQ-PRICE NOT = ZEROS
003970         MOVE "MARKET_ORDER_WITH_PRICE" TO WS-REJECT-CODE
003980         SET WS-IS-REJECTED TO TRUE
003990         GO TO 1000-EXIT.
004000*        ----  SIZE-LIMIT  ----
004010     IF REQ-QUANTITY > 1000000
004020         MOVE "ORDER_SIZE_TOO_LARGE" TO WS-REJECT-CODE
004030         SET WS-IS-REJECTED TO TRUE
004040         GO TO 1000-EXIT.
004050 1000-EXIT.
004060     EXIT.
004070*
004080*****************************************************************
004090*    2000-CHECK-PRETRADE-RISK  --  PRE-TRADE RISK CHECKS (OB-078)
004100*****************************************************************
004110 2000-CHECK-PRETRADE-RISK.
004120     PERFORM 2100-CHECK-FUNDS THRU 2100-EXIT.
004130     IF NOT WS-IS-REJECTED
004140         PERFORM 2200-CHECK-PRICE-BAND THRU 2200-EXIT.
004150     IF NOT WS-IS-REJECTED
004160         PERFORM 2300-CHECK-USER-LIMITS THRU 2300-EXIT.
004170 2000-EXIT.
004180     EXIT.
004190*
004200 2100-CHECK-FUNDS.
004210     IF REQ-SIDE NOT = "BUY "
004220         GO TO 2100-EXIT.
004230     IF REQ-TYPE = "LIMIT "
004240         COMPUTE WS-REQUIRED-AMOUNT ROUNDED =
004250             REQ-QUANTITY * REQ-PRICE
004260         GO TO 2150-CHECK-BALANCE.
004270     IF REQ-CUR-PRICE = ZEROS
004280         MOVE "CANNOT_CALCULATE_REQUIRED_AMOUNT" TO
004290             WS-REJECT-CODE
004300         SET WS-IS-REJECTED TO TRUE
004310         GO TO 2100-EXIT.
004320     COMPUTE WS-REQUIRED-AMOUNT ROUNDED =
004330         REQ-QUANTITY * REQ-CUR-PRICE * 1.05.
004340 2150-CHECK-BALANCE.
004350     IF WS-REQUIRED-AMOUNT > REQ-AVAIL-BAL
004360         MOVE "INSUFFICIENT_FUNDS" TO WS-REJECT-CODE
004370         SET WS-IS-REJECTED TO TRUE.
004380 2100-EXIT.
004390     EXIT.
004400*
004410 2200-CHECK-PRICE-BAND.
004420     IF REQ-TYPE = "LIMIT " AND REQ-CUR-PRICE NOT = ZEROS
004430         COMPUTE WS-DEVIATION-PCT ROUNDED =
004440             REQ-MAX-DEVIATION-PCT / 100
004450         COMPUTE WS-MIN-BAND-PRICE ROUNDED =
004460             REQ-CUR-PRICE * (1 - WS-DEVIATION-PCT)
004470         COMPUTE WS-MAX-BAND-PRICE ROUNDED =
004480             REQ-CUR-PRICE * (1 + WS-DEVIATION-PCT)
004490         IF REQ-PRICE < WS-MIN-BAND-PRICE OR
004500            REQ-PRICE > WS-MAX-BAND-PRICE
004510             MOVE "PRICE_OUTSIDE_BAND" TO WS-REJECT-CODE
004520             SET WS-IS-REJECTED TO TRUE.
004530 2200-EXIT.
004540     EXIT.
004550*
004560 2300-CHECK-USER-LIMITS.
004570     IF REQ-TYPE = "LIMIT "
004580         COMPUTE WS-ORDER-NOTIONAL ROUNDED =
004590             REQ-QUANTITY * REQ-PRICE
004600     ELSE
004610         MOVE ZEROS TO WS-ORDER-NOTIONAL.
004620     IF WS-ORDER-NOTIONAL > REQ-MAX-ORDER-NOTIONAL
004630         MOVE "ORDER_NOTIONAL_TOO_LARGE" TO WS-REJECT-CODE
004640         SET WS-IS-REJECTED TO TRUE
004650         GO TO 2300-EXIT.
004660     COMPUTE WS-PROJECTED-DAILY-VOL =
004670         REQ-DAILY-VOL + WS-ORDER-NOTIONAL.
004680     IF WS-PROJECTED-DAILY-VOL > REQ-MAX-DAILY-VOL
004690         MOVE "DAILY_VOLUME_LIMIT_EXCEEDED" TO WS-REJECT-CODE
004700         SET WS-IS-REJECTED TO TRUE.
004710 2300-EXIT.
004720     EXIT.
